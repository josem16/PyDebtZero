000100****************************************************************
000200* PROGRAM:  DBZALOC
000300*           Payment allocator subprogram for the DebtZero
000400*           payoff-plan batch system
000500*
000600* AUTHOR :  T. A. Wiebe
000700*           Midland Credit Counseling - Systems & Programming
000800*
000900* Called once per simulated month by DBZSIM.  Given the whole
001000* portfolio's current balances, APRs and this month's clamped
001100* minimum payments (already worked out loan-by-loan through
001200* DBZCALC), this subprogram decides how much of the monthly
001300* budget ceiling each loan actually gets: minimums first, then
001400* whatever is left over goes to loans in the order the chosen
001500* strategy prefers.  DBZA-METHOD-CODE (in the shared copybook
001600* DBZAWRK) picks the strategy; the priority list is rebuilt
001700* from scratch on every call since Snowball and Spiral change
001800* their preferred order as balances shrink.
001900*
002000* Sibling of DBZCALC out of the same old IBM PD Tools workshop
002100* material; UPSI-0 still drives the storage-trace DISPLAYs left
002200* over from that heritage.
002300****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    DBZALOC.
002600 AUTHOR.        T. A. WIEBE.
002700 INSTALLATION.  MIDLAND CREDIT COUNSELING.
002800 DATE-WRITTEN.  MARCH 1988.
002900 DATE-COMPILED.
003000 SECURITY.      NONE.
003100*
003200*---------------------------------------------------------*
003300*                    AMENDMENT HISTORY                    *
003400*---------------------------------------------------------*
003500* DATE       BY   REQUEST   DESCRIPTION
003600* ---------- ---  --------  --------------------------------
003700* 03/21/1988 TAW  DBZ-0002  Original coding - Snowball only,
003800*                           matches the first cut of DBZSIM.
003900* 06/14/1988 TAW  DBZ-0014  Added Avalanche and Spiral; the
004000*                           priority build is now table-driven
004100*                           off DBZA-METHOD-CODE instead of a
004200*                           second copy of the walk paragraph
004300*                           per strategy.
004400* 08/30/1988 TAW  DBZ-0017  Selection sort in 400 was not
004500*                           stable - two loans tied on balance
004600*                           would swap places between months
004700*                           and the report jittered.  Replaced
004800*                           with the insertion sort in
004900*                           410/420, which only moves entries
005000*                           that compare strictly greater.
005100* 02/11/1990 RDH  DBZ-0038  Spiral ratio blew up on a loan with
005200*                           APR entered as zero.  Sentinel key
005300*                           WS-HIGH-RATIO-VALUE now sorts a
005400*                           zero-APR loan last instead of
005500*                           dividing by zero.
005600* 09/17/1993 MDK  DBZ-0077  Added the UPSI-0 trace DISPLAYs for
005700*                           the Fault Analyzer follow-up work
005800*                           on DBZSIM's month-loop abends.
005900* 03/03/1998 JQP  DBZ-0101  YEAR 2000 REVIEW - no date fields
006000*                           in this program; signed off for
006100*                           Y2K compliance.
006200* 07/19/1999 JQP  DBZ-0102  Y2K regression pass - re-ran the
006300*                           full Snowball/Avalanche/Spiral
006400*                           test deck across 01/01/2000
006500*                           rollover dates carried in DBZSIM;
006600*                           no impact, this program does no
006700*                           date arithmetic of its own.
006800* 05/11/2001 SEC  DBZ-0119  Confirmed the surplus walk in 500
006900*                           never overpays a loan (rule was
007000*                           already correct); documented the
007100*                           remaining-owed guard for the audit
007200*                           tied to DBZCALC's DBZ-0119 fix.
007300****************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.   IBM-370.
007700 OBJECT-COMPUTER.   IBM-370.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 ON  STATUS IS DBZA-TRACE-REQUESTED
008100            OFF STATUS IS DBZA-TRACE-NOT-REQUESTED
008200     CLASS DBZ-VALID-METHOD IS '1' '2' '3'.
008300****************************************************************
008400 DATA DIVISION.
008500 WORKING-STORAGE SECTION.
008600*
008700 01  WS-PROGRAM-STATUS           PIC X(30) VALUE SPACES.
008800 01  WS-PROGRAM-STATUS-PARTS REDEFINES WS-PROGRAM-STATUS.
008900     05  WS-STATUS-VERB          PIC X(10).
009000     05  WS-STATUS-DETAIL        PIC X(20).
009100*
009200 01  WS-ALLOCATION-TOTALS.
009300     05  WS-MIN-TOTAL            PIC S9(9)V9(4) COMP-3 VALUE 0.
009400     05  WS-SURPLUS              PIC S9(9)V9(4) COMP-3 VALUE 0.
009500     05  WS-REMAINING-OWED       PIC S9(9)V9(4) COMP-3 VALUE 0.
009600     05  FILLER                  PIC X(04).
009700*
009800 01  WS-PRIORITY-WORK.
009900     05  WS-PRIORITY-ENTRY OCCURS 20 TIMES.
010000         10  WS-PRIORITY-IX          PIC 9(2)       COMP-3.
010100         10  WS-SORT-KEY             PIC S9(9)V9(6) COMP-3.
010200     05  FILLER                  PIC X(04).
010300 01  WS-PRIORITY-WORK-RAW REDEFINES WS-PRIORITY-WORK.
010400     05  WS-PRIORITY-RAW-ENTRY   PIC X(10) OCCURS 20 TIMES.
010500     05  FILLER                  PIC X(04).
010600*
010700 01  WS-SORT-SUBSCRIPTS.
010800     05  WS-OUTER                PIC 9(2) COMP-3 VALUE 0.
010900     05  WS-INNER                PIC 9(2) COMP-3 VALUE 0.
011000     05  WS-SAVED-LOAN-IX        PIC 9(2) COMP-3 VALUE 0.
011100     05  WS-SAVED-KEY            PIC S9(9)V9(6) COMP-3 VALUE 0.
011200     05  WS-WALK-IX              PIC 9(2) COMP-3 VALUE 0.
011300     05  WS-CURRENT-LOAN-IX      PIC 9(2) COMP-3 VALUE 0.
011400     05  WS-BUILD-IX             PIC 9(2) COMP-3 VALUE 0.
011500     05  FILLER                  PIC X(02).
011600*
011700 77  WS-HIGH-RATIO-VALUE     PIC S9(9)V9(6) COMP-3
011800                                  VALUE 999999999.000000.
011900 77  WS-WALK-DONE-SW         PIC X(01) VALUE 'N'.
012000     88  WS-WALK-DONE            VALUE 'Y'.
012100*
012200****************************************************************
012300 LINKAGE SECTION.
012400 COPY DBZAWRK.
012500****************************************************************
012600 PROCEDURE DIVISION USING DBZALOC-WORK-AREA.
012700*
012800 000-MAIN-LINE.
012900     MOVE 'DBZALOC CALLED  ' TO WS-PROGRAM-STATUS.
013000     IF DBZA-TRACE-REQUESTED
013100         DISPLAY 'DBZALOC ENTRY METHOD=' DBZA-METHOD-CODE
013200                 ' LOANS=' DBZA-LOAN-COUNT
013300     END-IF.
013400     IF DBZA-METHOD-CODE IS NOT DBZ-VALID-METHOD
013500         DISPLAY 'DBZALOC - INVALID METHOD CODE: '
013600                 DBZA-METHOD-CODE
013700         GOBACK
013800     END-IF.
013900     PERFORM 100-INIT-PAYMENTS      THRU 100-EXIT.
014000     PERFORM 200-COMPUTE-SURPLUS.
014100     PERFORM 300-BUILD-PRIORITY-KEYS THRU 300-EXIT.
014200     PERFORM 400-SORT-PRIORITY-LIST  THRU 400-EXIT.
014300     PERFORM 500-WALK-PRIORITY-LIST  THRU 500-EXIT.
014400     IF DBZA-TRACE-REQUESTED
014500         DISPLAY 'DBZALOC RESULTS  ' DBZA-LOAN-TABLE-RAW(1)
014600     END-IF.
014700     MOVE 'DBZALOC RETURNED' TO WS-PROGRAM-STATUS.
014800     GOBACK.
014900*
015000*    Allocator step 1 - every loan's payment starts at its
015100*    already-clamped minimum (rule L3, done by DBZCALC before
015200*    we were ever called).
015300 100-INIT-PAYMENTS.
015400     MOVE ZERO TO WS-MIN-TOTAL.
015500     PERFORM 110-INIT-ONE-PAYMENT
015600         VARYING DBZA-IX FROM 1 BY 1
015700         UNTIL DBZA-IX > DBZA-LOAN-COUNT.
015800 100-EXIT.
015900     EXIT.
016000*
016100 110-INIT-ONE-PAYMENT.
016200     MOVE DBZA-CLAMPED-MIN(DBZA-IX) TO DBZA-PAYMENT(DBZA-IX).
016300     ADD DBZA-CLAMPED-MIN(DBZA-IX) TO WS-MIN-TOTAL.
016400*
016500*    Allocator step 2 - surplus is whatever budget is left
016600*    once every minimum has been set aside.
016700 200-COMPUTE-SURPLUS.
016800     COMPUTE WS-SURPLUS = DBZA-BUDGET-CEILING - WS-MIN-TOTAL.
016900*
017000*    Allocator step 3 - build the strategy priority list.
017100*    WS-PRIORITY-ENTRY starts as the identity permutation and
017200*    is reordered in 400 by ascending WS-SORT-KEY; encoding
017300*    each rule (A1-A3) as a sort key keeps the walk in 500
017400*    identical regardless of which strategy is running.
017500 300-BUILD-PRIORITY-KEYS.
017600     PERFORM 310-BUILD-ONE-KEY
017700         VARYING WS-BUILD-IX FROM 1 BY 1
017800         UNTIL WS-BUILD-IX > DBZA-LOAN-COUNT.
017900 300-EXIT.
018000     EXIT.
018100*
018200 310-BUILD-ONE-KEY.
018300     MOVE WS-BUILD-IX TO WS-PRIORITY-IX(WS-BUILD-IX).
018400     EVALUATE TRUE
018500         WHEN DBZA-METHOD-SNOWBALL
018600*            A1 - smallest balance first.
018700             MOVE DBZA-BALANCE(WS-BUILD-IX)
018800                                 TO WS-SORT-KEY(WS-BUILD-IX)
018900         WHEN DBZA-METHOD-AVALANCHE
019000*            A2 - highest rate first; negate to sort ascending.
019100             COMPUTE WS-SORT-KEY(WS-BUILD-IX) =
019200                 0 - DBZA-APR(WS-BUILD-IX)
019300         WHEN DBZA-METHOD-SPIRAL
019400*            A3 - balance/APR ascending; a zero APR sorts last.
019500             IF DBZA-APR(WS-BUILD-IX) = ZERO
019600                 MOVE WS-HIGH-RATIO-VALUE
019700                                 TO WS-SORT-KEY(WS-BUILD-IX)
019800             ELSE
019900                 COMPUTE WS-SORT-KEY(WS-BUILD-IX) =
020000                     DBZA-BALANCE(WS-BUILD-IX)
020100                         / DBZA-APR(WS-BUILD-IX)
020200             END-IF
020300     END-EVALUATE.
020400*
020500*    Rule A4 - the sort below is a stable insertion sort: an
020600*    entry only moves past another that compares strictly
020700*    greater, so loans tied on key keep their input order.
020800 400-SORT-PRIORITY-LIST.
020900     PERFORM 410-INSERT-ONE-ENTRY
021000         VARYING WS-OUTER FROM 2 BY 1
021100         UNTIL WS-OUTER > DBZA-LOAN-COUNT.
021200 400-EXIT.
021300     EXIT.
021400*
021500 410-INSERT-ONE-ENTRY.
021600     MOVE WS-PRIORITY-IX(WS-OUTER) TO WS-SAVED-LOAN-IX.
021700     MOVE WS-SORT-KEY(WS-OUTER)    TO WS-SAVED-KEY.
021800     MOVE WS-OUTER                 TO WS-INNER.
021900     PERFORM 420-SHIFT-ENTRY-RIGHT
022000         UNTIL WS-INNER < 2
022100            OR WS-SORT-KEY(WS-INNER - 1) NOT > WS-SAVED-KEY.
022200     MOVE WS-SAVED-LOAN-IX TO WS-PRIORITY-IX(WS-INNER).
022300     MOVE WS-SAVED-KEY     TO WS-SORT-KEY(WS-INNER).
022400*
022500 420-SHIFT-ENTRY-RIGHT.
022600     MOVE WS-PRIORITY-IX(WS-INNER - 1) TO WS-PRIORITY-IX(WS-INNER).
022700     MOVE WS-SORT-KEY(WS-INNER - 1)    TO WS-SORT-KEY(WS-INNER).
022800     SUBTRACT 1 FROM WS-INNER.
022900*
023000*    Allocator steps 4-5 - walk the priority list, handing the
023100*    surplus to loans in order until it runs out.
023200 500-WALK-PRIORITY-LIST.
023300     MOVE 'N' TO WS-WALK-DONE-SW.
023400     PERFORM 510-WALK-ONE-ENTRY
023500         VARYING WS-WALK-IX FROM 1 BY 1
023600         UNTIL WS-WALK-IX > DBZA-LOAN-COUNT
023700            OR WS-WALK-DONE.
023800 500-EXIT.
023900     EXIT.
024000*
024100 510-WALK-ONE-ENTRY.
024200     MOVE WS-PRIORITY-IX(WS-WALK-IX) TO WS-CURRENT-LOAN-IX.
024300     COMPUTE WS-REMAINING-OWED =
024400         DBZA-BALANCE(WS-CURRENT-LOAN-IX)
024500             - DBZA-PAYMENT(WS-CURRENT-LOAN-IX).
024600     IF WS-REMAINING-OWED = ZERO
024700         CONTINUE
024800     ELSE
024900         IF WS-SURPLUS NOT > WS-REMAINING-OWED
025000             ADD WS-SURPLUS TO DBZA-PAYMENT(WS-CURRENT-LOAN-IX)
025100             MOVE 'Y' TO WS-WALK-DONE-SW
025200         ELSE
025300             ADD WS-REMAINING-OWED
025400                          TO DBZA-PAYMENT(WS-CURRENT-LOAN-IX)
025500             SUBTRACT WS-REMAINING-OWED FROM WS-SURPLUS
025600         END-IF
025700     END-IF.
025800*
025900* END OF PROGRAM DBZALOC
