000100****************************************************************
000200* PROGRAM:  DBZCALC
000300*           Loan calculator subprogram for the DebtZero
000400*           payoff-plan batch system
000500*
000600* AUTHOR :  T. A. Wiebe
000700*           Midland Credit Counseling - Systems & Programming
000800*
000900* Called once per loan by DBZSIM, the DebtZero plan simulator,
001000* whenever it needs one of the four pieces of pure loan math:
001100* turning an APR into a monthly rate, working out a loan's
001200* amortized minimum payment from its original terms, clamping
001300* a month's payment so a loan is never overpaid, and accruing
001400* one month's interest on whatever balance is left after that
001500* month's payment posts.  DBZC-REQUEST-CODE (in the copybook
001600* DBZCWRK, COPYed here and by every caller) selects which of
001700* the four the caller wants; the monthly rate is recomputed
001800* from APR on every call because it is cheap and it keeps this
001900* subprogram stateless between calls.
002000*
002100* THIS PROGRAM IS PART OF THE SAME TEACHING FAMILY THAT DBZALOC
002200* AND DBZSIM CAME FROM (the old IBM PD Tools Debug Tool /
002300* Fault Analyzer workshop material) - UPSI-0 still turns on the
002400* old storage-trace DISPLAYs so a session under the Debug Tool
002500* can watch what this subprogram is doing without a source
002600* step-through.
002700****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    DBZCALC.
003000 AUTHOR.        T. A. WIEBE.
003100 INSTALLATION.  MIDLAND CREDIT COUNSELING.
003200 DATE-WRITTEN.  FEBRUARY 1988.
003300 DATE-COMPILED.
003400 SECURITY.      NONE.
003500*
003600*---------------------------------------------------------*
003700*                    AMENDMENT HISTORY                    *
003800*---------------------------------------------------------*
003900* DATE       BY   REQUEST   DESCRIPTION
004000* ---------- ---  --------  --------------------------------
004100* 02/09/1988 TAW  DBZ-0001  Original coding - amortized
004200*                           minimum and single-cycle interest
004300*                           only (requests A and I).
004400* 06/14/1988 TAW  DBZ-0014  Added request C, clamped simulation
004500*                           minimum, so DBZALOC no longer has
004600*                           to duplicate the balance-vs-minimum
004700*                           compare itself.
004800* 11/02/1989 RDH  DBZ-0031  AMP-1 blew up to a negative packed
004900*                           field on a 480-month horizon test
005000*                           case; widened WS-AMP-FACTOR.
005100* 04/22/1991 TAW  DBZ-0052  Zero-APR loans on the Spiral run
005200*                           were abending on the divide in the
005300*                           amortized-minimum branch; that
005400*                           branch already guards on monthly
005500*                           rate = zero, root cause was a bad
005600*                           test file - closed, no code change.
005700* 09/17/1993 MDK  DBZ-0077  Added the UPSI-0 trace DISPLAYs for
005800*                           the Fault Analyzer follow-up work
005900*                           on DBZSIM's month-loop abends.
006000* 01/08/1996 RDH  DBZ-0090  Standardized on 4 decimal places
006100*                           of precision on all three results;
006200*                           rounding to the penny is now the
006300*                           caller's job when it posts history.
006400* 03/03/1998 JQP  DBZ-0101  YEAR 2000 REVIEW - this program
006500*                           carries no date fields of its own;
006600*                           no century-window logic to fix.
006700*                           Signed off for Y2K compliance.
006800* 07/19/1999 JQP  DBZ-0102  Y2K regression pass - re-ran the
006900*                           full request A/C/I test deck across
007000*                           01/01/2000 rollover dates carried
007100*                           in DBZSIM; no impact, this program
007200*                           does no date arithmetic.
007300* 05/11/2001 SEC  DBZ-0119  Request C was clamping against the
007400*                           file MIN-PAYMENT for amortized
007500*                           loans instead of the computed
007600*                           amortized minimum; caller now
007700*                           always passes the operating
007800*                           minimum, this program never reads
007900*                           MIN-PAYMENT-FLAG.  See DBZSIM
008000*                           DBZ-0119 for the matching change.
008100****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.   IBM-370.
008500 OBJECT-COMPUTER.   IBM-370.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     UPSI-0 ON  STATUS IS DBZC-TRACE-REQUESTED
008900            OFF STATUS IS DBZC-TRACE-NOT-REQUESTED
009000     CLASS DBZ-VALID-REQUEST IS 'A' 'C' 'I'.
009100****************************************************************
009200 DATA DIVISION.
009300 WORKING-STORAGE SECTION.
009400*
009500 01  WS-PROGRAM-STATUS           PIC X(30) VALUE SPACES.
009600 01  WS-PROGRAM-STATUS-PARTS REDEFINES WS-PROGRAM-STATUS.
009700     05  WS-STATUS-VERB          PIC X(10).
009800     05  WS-STATUS-DETAIL        PIC X(20).
009900*
010000 01  WS-CALC-FIELDS.
010100     05  WS-YEARLY-RATE          PIC S9V9(6)    COMP-3 VALUE 0.
010200     05  WS-AMP-FACTOR           PIC S9(4)V9(9) COMP-3 VALUE 0.
010300     05  WS-AMP-DENOMINATOR      PIC S9(4)V9(9) COMP-3 VALUE 0.
010400     05  FILLER                  PIC X(02).
010500*
010600*    Raw byte view of the calculation work fields, same Debug
010700*    Tool workshop dump habit as DBZC-RESULTS-RAW in DBZCWRK.
010800 01  WS-CALC-FIELDS-RAW REDEFINES WS-CALC-FIELDS
010900                             PIC X(20).
011000*
011100 77  WS-BAD-REQUEST-COUNT        PIC S9(4) COMP-3 VALUE +0.
011200*
011300****************************************************************
011400 LINKAGE SECTION.
011500 COPY DBZCWRK.
011600****************************************************************
011700 PROCEDURE DIVISION USING DBZCALC-WORK-AREA.
011800*
011900 000-MAIN-LINE.
012000     MOVE 'DBZCALC CALLED  ' TO WS-PROGRAM-STATUS.
012100     IF DBZC-TRACE-REQUESTED
012200         DISPLAY 'DBZCALC ENTRY REQUEST=' DBZC-REQUEST-CODE
012300     END-IF.
012400     IF DBZC-REQUEST-CODE IS NOT DBZ-VALID-REQUEST
012500         PERFORM 900-INVALID-REQUEST
012600         GOBACK
012700     END-IF.
012800     PERFORM 050-COMPUTE-MONTHLY-RATE.
012900     EVALUATE TRUE
013000         WHEN DBZC-REQ-AMORTIZE
013100             PERFORM 100-CALC-AMORTIZED-MIN THRU 100-EXIT
013200         WHEN DBZC-REQ-CLAMP
013300             PERFORM 200-CALC-CLAMPED-MINIMUM THRU 200-EXIT
013400         WHEN DBZC-REQ-INTEREST
013500             PERFORM 300-CALC-INTEREST THRU 300-EXIT
013600     END-EVALUATE.
013700     IF DBZC-TRACE-REQUESTED
013800         DISPLAY 'DBZCALC RESULTS ' DBZC-RESULTS-RAW
013900     END-IF.
014000     MOVE 'DBZCALC RETURNED' TO WS-PROGRAM-STATUS.
014100     GOBACK.
014200*
014300*    Rule L1 - rate conversions.  Run for every request; the
014400*    amortized-minimum request also needs the monthly rate,
014500*    so there is no saving in skipping it for requests C or I.
014600 050-COMPUTE-MONTHLY-RATE.
014700     COMPUTE WS-YEARLY-RATE = DBZC-APR / 100.
014800     COMPUTE DBZC-MONTHLY-RATE = WS-YEARLY-RATE / 12.
014900*
015000*    Rule L2 - amortized minimum payment, computed from the
015100*    original principal so it never changes for the life of
015200*    the loan.  Zero-rate loans amortize in a straight line.
015300 100-CALC-AMORTIZED-MIN.
015400     IF DBZC-MONTHLY-RATE = ZERO
015500         COMPUTE DBZC-AMORTIZED-MIN ROUNDED =
015600             DBZC-PRINCIPAL / DBZC-MONTHS-TO-PAY
015700     ELSE
015800         COMPUTE WS-AMP-FACTOR =
015900             (1 + DBZC-MONTHLY-RATE) ** DBZC-MONTHS-TO-PAY
016000         COMPUTE WS-AMP-DENOMINATOR = WS-AMP-FACTOR - 1
016100         COMPUTE DBZC-AMORTIZED-MIN ROUNDED =
016200             DBZC-MONTHLY-RATE * DBZC-PRINCIPAL * WS-AMP-FACTOR
016300                 / WS-AMP-DENOMINATOR
016400     END-IF.
016500 100-EXIT.
016600     EXIT.
016700*
016800*    Rule L3 - clamped simulation minimum.  Never pay more
016900*    than what is still owed; DBZC-MIN-PAYMENT here is always
017000*    the loan's operating minimum (fixed MIN-PAYMENT when the
017100*    loan is flagged, the request-A result otherwise) - the
017200*    caller resolves that before it ever calls us with C.
017300 200-CALC-CLAMPED-MINIMUM.
017400     IF DBZC-CURRENT-BALANCE < DBZC-MIN-PAYMENT
017500         MOVE DBZC-CURRENT-BALANCE TO DBZC-CLAMPED-MIN
017600     ELSE
017700         MOVE DBZC-MIN-PAYMENT     TO DBZC-CLAMPED-MIN
017800     END-IF.
017900 200-EXIT.
018000     EXIT.
018100*
018200*    Rule L4 - single-cycle interest, accrued on the balance
018300*    left standing AFTER this month's payment posts.  A fully
018400*    paid-off loan (balance zero) accrues zero automatically.
018500 300-CALC-INTEREST.
018600     COMPUTE DBZC-INTEREST-AMOUNT =
018700         DBZC-CURRENT-BALANCE * DBZC-MONTHLY-RATE.
018800 300-EXIT.
018900     EXIT.
019000*
019100 900-INVALID-REQUEST.
019200     ADD +1 TO WS-BAD-REQUEST-COUNT.
019300     DISPLAY 'DBZCALC - INVALID REQUEST CODE: '
019400             DBZC-REQUEST-CODE.
019500     MOVE ZERO TO DBZC-AMORTIZED-MIN
019600                  DBZC-CLAMPED-MIN
019700                  DBZC-INTEREST-AMOUNT.
019800*
019900* END OF PROGRAM DBZCALC
