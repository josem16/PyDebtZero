000100*   ---------------------------------------------------
000200*   DEBTZERO BATCH SYSTEM
000300*   Linkage work area passed to subprogram DBZCALC.
000400*
000500*   DBZCALC is the loan calculator - one small set of
000600*   pure functions performed for a single loan at a
000700*   time.  DBZC-REQUEST-CODE tells it which function
000800*   to run; the caller fills in only the fields that
000900*   function needs and reads back only the one result
001000*   field that function fills in.  Same copybook is
001100*   COPYed by the caller (as a call argument area) and
001200*   by DBZCALC itself (as its LINKAGE SECTION).
001300*   ---------------------------------------------------
001400 01  DBZCALC-WORK-AREA.
001500     05  DBZC-REQUEST-CODE       PIC X(01).
001600         88  DBZC-REQ-AMORTIZE      VALUE 'A'.
001700         88  DBZC-REQ-CLAMP         VALUE 'C'.
001800         88  DBZC-REQ-INTEREST      VALUE 'I'.
001900     05  DBZC-PRINCIPAL          PIC S9(9)V99   COMP-3.
002000     05  DBZC-APR                PIC 9(3)V999   COMP-3.
002100     05  DBZC-MONTHS-TO-PAY      PIC 9(4)       COMP-3.
002200     05  DBZC-MIN-PAYMENT        PIC S9(7)V99   COMP-3.
002300     05  DBZC-CURRENT-BALANCE    PIC S9(9)V9(4) COMP-3.
002400     05  DBZC-MONTHLY-RATE       PIC S9V9(6)    COMP-3.
002500     05  DBZC-RESULTS.
002600         10  DBZC-AMORTIZED-MIN      PIC S9(7)V9(4) COMP-3.
002700         10  DBZC-CLAMPED-MIN        PIC S9(9)V9(4) COMP-3.
002800         10  DBZC-INTEREST-AMOUNT    PIC S9(9)V9(4) COMP-3.
002900*
003000*   Raw byte view of the results group, kept for the same
003100*   reason the old Debug Tool workshop material dumped its
003200*   working storage in hex - lets an ISPF/Debug Tool session
003300*   inspect what DBZCALC handed back without unpacking three
003400*   separate COMP-3 fields by hand.
003500     05  DBZC-RESULTS-RAW    REDEFINES DBZC-RESULTS
003600                                 PIC X(20).
003700     05  FILLER                  PIC X(04).
