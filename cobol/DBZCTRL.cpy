000100*   ---------------------------------------------------
000200*   DEBTZERO BATCH SYSTEM
000300*   Describes file <userid>.DEBTZERO.CONTROL
000400*
000500*   Exactly one occurrence per run.  Selects the total
000600*   dollars the counselor can put against the whole
000700*   portfolio each month and the payoff strategy to
000800*   drive the run with.
000900*   ---------------------------------------------------
001000 01  CONTROL-RECORD.
001100     05  CTL-BUDGET-CEILING      PIC S9(9)V99.
001200     05  CTL-METHOD-CODE         PIC X(01).
001300         88  CTL-METHOD-SNOWBALL    VALUE '1'.
001400         88  CTL-METHOD-AVALANCHE   VALUE '2'.
001500         88  CTL-METHOD-SPIRAL      VALUE '3'.
001600     05  FILLER                  PIC X(08).
