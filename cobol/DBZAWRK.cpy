000100*   ---------------------------------------------------
000200*   DEBTZERO BATCH SYSTEM
000300*   Linkage work area passed to subprogram DBZALOC.
000400*
000500*   DBZALOC is the payment allocator - given the whole
000600*   portfolio's current-month clamped minimums and the
000700*   budget ceiling, it works out how much of the budget
000800*   each loan actually gets this month under the chosen
000900*   strategy.  Same copybook is COPYed by the caller (as
001000*   a call argument area) and by DBZALOC itself (as its
001100*   LINKAGE SECTION).
001200*   ---------------------------------------------------
001300 01  DBZALOC-WORK-AREA.
001400     05  DBZA-LOAN-COUNT         PIC 9(2)       COMP-3.
001500     05  DBZA-METHOD-CODE        PIC X(01).
001600         88  DBZA-METHOD-SNOWBALL   VALUE '1'.
001700         88  DBZA-METHOD-AVALANCHE  VALUE '2'.
001800         88  DBZA-METHOD-SPIRAL     VALUE '3'.
001900     05  DBZA-BUDGET-CEILING     PIC S9(9)V99   COMP-3.
002000     05  DBZA-LOAN-TABLE OCCURS 20 TIMES
002100                                 INDEXED BY DBZA-IX.
002200         10  DBZA-LOAN-ID            PIC X(04).
002300         10  DBZA-BALANCE            PIC S9(9)V9(4) COMP-3.
002400         10  DBZA-APR                PIC 9(3)V999   COMP-3.
002500         10  DBZA-CLAMPED-MIN        PIC S9(9)V9(4) COMP-3.
002600         10  DBZA-PAYMENT            PIC S9(9)V9(4) COMP-3.
002700         10  FILLER                  PIC X(02).
002800*
002900*   Raw byte view of one loan's slot, carried over from the
003000*   Debug Tool workshop habit of being able to dump a table
003100*   entry as one character string instead of six fields.
003200     05  DBZA-LOAN-TABLE-RAW REDEFINES DBZA-LOAN-TABLE
003300                                 PIC X(31) OCCURS 20 TIMES.
003400     05  FILLER                  PIC X(04).
