000100****************************************************************
000200* PROGRAM:  DBZSIM
000300*           DebtZero payoff-plan simulator and report writer
000400*
000500* AUTHOR :  L. R. Pruitt
000600*           Midland Credit Counseling - Systems & Programming
000700*
000800* READS A CONTROL RECORD AND A PORTFOLIO OF LOANS AND WRITES
000900* A MONTH-BY-MONTH PAYOFF PLAN REPORT
001000*
001100* Batch driver for the counseling floor's "what happens if we
001200* pay this loan off first" question.  Loads the counselor's
001300* budget ceiling and chosen strategy off CONTROL, loads the
001400* client's loans off LOANS in the order the counselor entered
001500* them (that order becomes the report's column order), then
001600* simulates the payoff month by month until every balance
001700* hits zero, CALLing DBZCALC for the per-loan math and DBZALOC
001800* for the month's budget split.  The three-section columnar
001900* plan goes to REPORT.
002000*
002100* THIS PROGRAM IS PART OF THE SAME TEACHING FAMILY DBZCALC AND
002200* DBZALOC CAME FROM (the old IBM PD Tools Debug Tool / Fault
002300* Analyzer workshop material) - UPSI-0 still turns on the old
002400* storage-trace DISPLAYs.
002500****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    DBZSIM.
002800 AUTHOR.        L. R. PRUITT.
002900 INSTALLATION.  MIDLAND CREDIT COUNSELING.
003000 DATE-WRITTEN.  JANUARY 1988.
003100 DATE-COMPILED.
003200 SECURITY.      NONE.
003300*
003400*---------------------------------------------------------*
003500*                    AMENDMENT HISTORY                     *
003600*---------------------------------------------------------*
003700* DATE       BY   REQUEST   DESCRIPTION
003800* ---------- ---  --------  --------------------------------
003900* 01/25/1988 LRP  DBZ-0001  Original coding - Snowball only,
004000*                           reads CONTROL and LOANS, CALLs
004100*                           DBZCALC for amortized minimum and
004200*                           interest.
004300* 03/21/1988 LRP  DBZ-0002  Added the DBZALOC CALL so the
004400*                           surplus split is no longer done
004500*                           inline here; simulator now only
004600*                           orders operations within a month.
004700* 06/14/1988 LRP  DBZ-0014  Added Avalanche and Spiral - just
004800*                           a matter of passing WS-METHOD-CODE
004900*                           through to DBZALOC unchanged.
005000* 10/03/1988 LRP  DBZ-0022  A portfolio of 3 loans at 0.5% APR
005100*                           and a stingy budget ran past 400
005200*                           months before anyone noticed the
005300*                           JCL had no step time limit.  Added
005400*                           WS-MAX-MONTHS as a hard stop.
005500* 11/02/1989 RDH  DBZ-0031  See DBZCALC DBZ-0031 - widening
005600*                           the AMP factor there needed no
005700*                           change here, logged for the file.
005800* 09/17/1993 MDK  DBZ-0077  Added the UPSI-0 trace DISPLAYs for
005900*                           the Fault Analyzer follow-up work
006000*                           after two runs abended in the
006100*                           month loop with no diagnostic.
006200* 02/08/1996 RDH  DBZ-0090  Report money columns now hold 2
006300*                           decimals as specified instead of
006400*                           4; rounding happens once, here,
006500*                           when a value is posted to history.
006600* 03/03/1998 JQP  DBZ-0101  YEAR 2000 REVIEW - this program
006700*                           carries no 2-digit year fields;
006800*                           signed off for Y2K compliance.
006900* 07/19/1999 JQP  DBZ-0102  Y2K regression pass - ran the full
007000*                           regression deck across 12/1999 -
007100*                           01/2000 run dates; no impact, this
007200*                           program does no calendar math.
007300* 05/11/2001 SEC  DBZ-0119  322-CLAMP-ONE-LOAN was passing the
007400*                           file MIN-PAYMENT to DBZCALC for
007500*                           amortized loans instead of the
007600*                           computed WS-LOAN-OPER-MIN; a $0
007700*                           MIN-PAYMENT on an amortized loan
007800*                           was clamping every payment to
007900*                           zero.  Now always passes the
008000*                           operating minimum set up in 220.
008100****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.   IBM-370.
008500 OBJECT-COMPUTER.   IBM-370.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     UPSI-0 ON  STATUS IS DBZS-TRACE-REQUESTED
008900            OFF STATUS IS DBZS-TRACE-NOT-REQUESTED.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT CONTROL-FILE ASSIGN TO CONTRL
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS  IS WS-CONTROL-STATUS.
009500*
009600     SELECT LOAN-FILE    ASSIGN TO LOANIN
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS  IS WS-LOAN-STATUS.
009900*
010000     SELECT REPORT-FILE  ASSIGN TO PLANRPT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS  IS WS-REPORT-STATUS.
010300****************************************************************
010400 DATA DIVISION.
010500 FILE SECTION.
010600*
010700 FD  CONTROL-FILE
010800     RECORDING MODE IS F.
010900 COPY DBZCTRL.
011000*
011100 FD  LOAN-FILE
011200     RECORDING MODE IS F.
011300 COPY DBZLOAN.
011400*
011500 FD  REPORT-FILE
011600     RECORDING MODE IS F.
011700 01  REPORT-RECORD                  PIC X(132).
011800*
011900****************************************************************
012000 WORKING-STORAGE SECTION.
012100*
012200 01  WS-FILE-STATUSES.
012300     05  WS-CONTROL-STATUS       PIC X(02) VALUE SPACES.
012400     05  WS-LOAN-STATUS          PIC X(02) VALUE SPACES.
012500     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
012600     05  FILLER                  PIC X(02).
012700*
012800 77  WS-LOAN-COUNT               PIC 9(2)       COMP-3 VALUE 0.
012900 77  WS-MONTH-COUNTER            PIC 9(4)       COMP-3 VALUE 0.
013000 77  WS-MAX-MONTHS               PIC 9(4)       COMP-3 VALUE 0600.
013100 77  WS-TOTAL-BALANCE            PIC S9(9)V9(4) COMP-3 VALUE 0.
013200 77  WS-NAME-LEN                 PIC 9(2)       COMP-3 VALUE 0.
013300 77  WS-RPT-COL-IX               PIC 9(2)       COMP-3 VALUE 0.
013400 77  WS-RPT-MONTH-IX             PIC 9(4)       COMP-3 VALUE 0.
013500 77  WS-LOAN-FILE-EOF            PIC X(01)             VALUE 'N'.
013600     88  LOAN-FILE-EOF                                 VALUE 'Y'.
013700*
013800 01  WS-RUN-CONTROL.
013900     05  WS-BUDGET-CEILING       PIC S9(9)V99   COMP-3 VALUE 0.
014000     05  WS-METHOD-CODE          PIC X(01)             VALUE SPACES.
014100         88  WS-METHOD-SNOWBALL     VALUE '1'.
014200         88  WS-METHOD-AVALANCHE    VALUE '2'.
014300         88  WS-METHOD-SPIRAL       VALUE '3'.
014400     05  FILLER                  PIC X(04).
014500*
014600*    Loan-portfolio working table - capacity of 20 loans is
014700*    all the counseling floor's intake form allows.
014800 01  WS-LOAN-TABLE.
014900     05  WS-LOAN-ENTRY OCCURS 20 TIMES INDEXED BY WS-LOAN-IX.
015000         10  WS-LOAN-ID              PIC X(04).
015100         10  WS-LOAN-NAME            PIC X(20).
015200         10  WS-LOAN-PRINCIPAL       PIC S9(9)V99   COMP-3.
015300         10  WS-LOAN-APR             PIC 9(3)V999   COMP-3.
015400         10  WS-LOAN-MIN-PAYMENT     PIC S9(7)V99   COMP-3.
015500         10  WS-LOAN-MIN-FLAG        PIC X(01).
015600             88  WS-LOAN-MIN-IS-FIXED    VALUE 'Y'.
015700         10  WS-LOAN-MONTHS-TO-PAY   PIC 9(4)       COMP-3.
015800         10  WS-LOAN-OPER-MIN        PIC S9(7)V9(4) COMP-3.
015900         10  WS-LOAN-BALANCE         PIC S9(9)V9(4) COMP-3.
016000         10  WS-LOAN-CLAMP-MIN       PIC S9(9)V9(4) COMP-3.
016100         10  WS-LOAN-MONTH-PAY       PIC S9(9)V9(4) COMP-3.
016200         10  WS-LOAN-MONTH-INT       PIC S9(9)V9(4) COMP-3.
016300         10  FILLER                  PIC X(04).
016400*
016500*    Raw byte view of one loan's slot, carried over from the
016600*    Debug Tool workshop habit of dumping a table entry as one
016700*    character string instead of a dozen separate fields.
016800 01  WS-LOAN-TABLE-RAW REDEFINES WS-LOAN-TABLE.
016900     05  WS-LOAN-RAW-ENTRY       PIC X(81) OCCURS 20 TIMES.
017000*
017100*    Per-loan, per-month history - feeds the plan report.
017200*    600 months (50 years) is a hard ceiling nobody expects
017300*    to hit; see WS-MAX-MONTHS.
017400 01  WS-HISTORY-TABLE.
017500     05  WS-HIST-LOAN OCCURS 20 TIMES
017600                                 INDEXED BY WS-HIST-LOAN-IX.
017700         10  WS-HIST-MONTH OCCURS 600 TIMES
017800                                 INDEXED BY WS-HIST-MONTH-IX.
017900             15  WS-HIST-OPEN-BAL    PIC S9(9)V99 COMP-3.
018000             15  WS-HIST-PAYMENT     PIC S9(9)V99 COMP-3.
018100             15  WS-HIST-INTEREST    PIC S9(9)V99 COMP-3.
018200             15  FILLER              PIC X(02).
018300         10  FILLER                  PIC X(04).
018400     05  FILLER                      PIC X(04).
018500*
018600*    Report line work area - 22 columns of 16 characters each
018700*    (Months, up to 20 loan columns, one Total column) built
018800*    a column at a time and then truncated to the 132-byte
018900*    REPORT-RECORD, the same as any other 132-column print
019000*    line on this shop's printers.
019100 01  WS-RPT-LINE-WORK.
019200     05  WS-RPT-COLUMN OCCURS 22 TIMES
019300                             PIC X(16) JUSTIFIED RIGHT.
019400 01  WS-RPT-LINE-BUFFER REDEFINES WS-RPT-LINE-WORK
019500                             PIC X(352).
019600*
019700 01  WS-RPT-ACCUMULATORS.
019800     05  WS-RPT-ROW-TOTAL            PIC S9(9)V99 COMP-3 VALUE 0.
019900     05  WS-RPT-RUNNING-PAID         PIC S9(9)V99 COMP-3 VALUE 0.
020000     05  WS-RPT-RUNNING-INTEREST     PIC S9(9)V99 COMP-3 VALUE 0.
020100     05  WS-RPT-MONTH-INTEREST-SUM   PIC S9(9)V99 COMP-3 VALUE 0.
020200     05  FILLER                      PIC X(04).
020300*
020400 01  WS-RPT-EDIT-FIELDS.
020500     05  WS-EDIT-MONEY               PIC ZZZZZZZZZZZZ9.99.
020600     05  WS-EDIT-MONTH               PIC Z(15)9.
020700     05  WS-HEADER-SUFFIX            PIC X(07).
020800     05  WS-HEADER-TEXT              PIC X(27).
020900*
021000****************************************************************
021100*    Call-argument work areas.  Same copybooks are COPYed as
021200*    the LINKAGE SECTION of DBZCALC and DBZALOC.
021300 COPY DBZCWRK.
021400 COPY DBZAWRK.
021500****************************************************************
021600 PROCEDURE DIVISION.
021700*
021800 000-MAIN-LINE.
021900     PERFORM 900-OPEN-FILES.
022000     PERFORM 100-READ-CONTROL-RECORD    THRU 100-EXIT.
022100     IF RETURN-CODE = ZERO
022200         PERFORM 150-LOAD-LOAN-TABLE    THRU 150-EXIT
022300         PERFORM 200-INIT-SIMULATION    THRU 200-EXIT
022400         PERFORM 300-SIMULATE-ONE-MONTH THRU 300-EXIT
022500             UNTIL WS-TOTAL-BALANCE = ZERO
022600         PERFORM 600-WRITE-REPORT       THRU 600-EXIT
022700     END-IF.
022800     PERFORM 905-CLOSE-FILES.
022900     GOBACK.
023000*
023100*    Batch flow step 1 - read the one CONTROL-RECORD.
023200 100-READ-CONTROL-RECORD.
023300     READ CONTROL-FILE
023400         AT END
023500             DISPLAY 'DBZSIM - CONTROL FILE HAS NO RECORD'
023600             MOVE 16 TO RETURN-CODE
023700             GO TO 100-EXIT
023800     END-READ.
023900     IF WS-CONTROL-STATUS NOT = '00'
024000         DISPLAY 'DBZSIM - ERROR READING CONTROL FILE. RC: '
024100                 WS-CONTROL-STATUS
024200         MOVE 16 TO RETURN-CODE
024300         GO TO 100-EXIT
024400     END-IF.
024500     MOVE CTL-BUDGET-CEILING TO WS-BUDGET-CEILING.
024600     MOVE CTL-METHOD-CODE    TO WS-METHOD-CODE.
024700     IF NOT WS-METHOD-SNOWBALL
024800        AND NOT WS-METHOD-AVALANCHE
024900        AND NOT WS-METHOD-SPIRAL
025000         DISPLAY 'DBZSIM - INVALID METHOD CODE: ' WS-METHOD-CODE
025100         MOVE 16 TO RETURN-CODE
025200     END-IF.
025300 100-EXIT.
025400     EXIT.
025500*
025600*    Batch flow step 2 - load the portfolio, preserving input
025700*    order, and (rule L2) work out each loan's amortized
025800*    minimum while we still have the original loan record.
025900 150-LOAD-LOAN-TABLE.
026000     MOVE ZERO TO WS-LOAN-COUNT.
026100     PERFORM 160-READ-LOAN-RECORD.
026200     PERFORM 170-ADD-LOAN-TO-TABLE
026300         UNTIL LOAN-FILE-EOF.
026400 150-EXIT.
026500     EXIT.
026600*
026700 160-READ-LOAN-RECORD.
026800     READ LOAN-FILE
026900         AT END MOVE 'Y' TO WS-LOAN-FILE-EOF
027000     END-READ.
027100     IF WS-LOAN-STATUS NOT = '00' AND WS-LOAN-STATUS NOT = '10'
027200         DISPLAY 'DBZSIM - ERROR READING LOAN FILE. RC: '
027300                 WS-LOAN-STATUS
027400         MOVE 'Y' TO WS-LOAN-FILE-EOF
027500     END-IF.
027600*
027700 170-ADD-LOAN-TO-TABLE.
027800     ADD 1 TO WS-LOAN-COUNT.
027900     SET WS-LOAN-IX               TO WS-LOAN-COUNT.
028000     MOVE LOAN-ID                 TO WS-LOAN-ID(WS-LOAN-IX).
028100     MOVE LOAN-NAME               TO WS-LOAN-NAME(WS-LOAN-IX).
028200     MOVE LOAN-PRINCIPAL-AMOUNT   TO WS-LOAN-PRINCIPAL(WS-LOAN-IX).
028300     MOVE LOAN-APR                TO WS-LOAN-APR(WS-LOAN-IX).
028400     MOVE LOAN-MIN-PAYMENT        TO WS-LOAN-MIN-PAYMENT(WS-LOAN-IX).
028500     MOVE LOAN-MIN-PAYMENT-FLAG   TO WS-LOAN-MIN-FLAG(WS-LOAN-IX).
028600     MOVE LOAN-MONTHS-TO-PAY      TO WS-LOAN-MONTHS-TO-PAY(WS-LOAN-IX).
028700     PERFORM 220-CALC-LOAN-AMORTIZED-MIN THRU 220-EXIT.
028800     PERFORM 160-READ-LOAN-RECORD.
028900*
029000*    Rule L2 - only amortize when the loan was not entered
029100*    with a fixed minimum.
029200 220-CALC-LOAN-AMORTIZED-MIN.
029300     IF WS-LOAN-MIN-IS-FIXED(WS-LOAN-IX)
029400         MOVE WS-LOAN-MIN-PAYMENT(WS-LOAN-IX)
029500                                 TO WS-LOAN-OPER-MIN(WS-LOAN-IX)
029600     ELSE
029700         MOVE 'A'                          TO DBZC-REQUEST-CODE
029800         MOVE WS-LOAN-PRINCIPAL(WS-LOAN-IX) TO DBZC-PRINCIPAL
029900         MOVE WS-LOAN-APR(WS-LOAN-IX)        TO DBZC-APR
030000         MOVE WS-LOAN-MONTHS-TO-PAY(WS-LOAN-IX)
030100                                          TO DBZC-MONTHS-TO-PAY
030200         CALL 'DBZCALC' USING DBZCALC-WORK-AREA
030300         MOVE DBZC-AMORTIZED-MIN
030400                                 TO WS-LOAN-OPER-MIN(WS-LOAN-IX)
030500     END-IF.
030600 220-EXIT.
030700     EXIT.
030800*
030900*    Batch flow step 3 - every balance starts at the original
031000*    principal, month counter at zero, history empty.
031100 200-INIT-SIMULATION.
031200     MOVE ZERO TO WS-MONTH-COUNTER.
031300     PERFORM 210-INIT-ONE-LOAN
031400         VARYING WS-LOAN-IX FROM 1 BY 1
031500         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
031600     PERFORM 215-COMPUTE-TOTAL-BALANCE.
031700 200-EXIT.
031800     EXIT.
031900*
032000 210-INIT-ONE-LOAN.
032100     MOVE WS-LOAN-PRINCIPAL(WS-LOAN-IX) TO WS-LOAN-BALANCE(WS-LOAN-IX).
032200*
032300 215-COMPUTE-TOTAL-BALANCE.
032400     MOVE ZERO TO WS-TOTAL-BALANCE.
032500     PERFORM 216-ADD-ONE-BALANCE
032600         VARYING WS-LOAN-IX FROM 1 BY 1
032700         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
032800*
032900 216-ADD-ONE-BALANCE.
033000     ADD WS-LOAN-BALANCE(WS-LOAN-IX) TO WS-TOTAL-BALANCE.
033100*
033200*    Batch flow step 4 - one simulated month.  Rule S2 fixes
033300*    the order: record balances, then pay, then accrue.
033400 300-SIMULATE-ONE-MONTH.
033500     ADD 1 TO WS-MONTH-COUNTER.
033600     IF WS-MONTH-COUNTER > WS-MAX-MONTHS
033700         DISPLAY 'DBZSIM - MONTH CAP EXCEEDED, ABORTING RUN'
033800         MOVE 20 TO RETURN-CODE
033900         MOVE ZERO TO WS-TOTAL-BALANCE
034000         GO TO 300-EXIT
034100     END-IF.
034200     IF DBZS-TRACE-REQUESTED
034300         DISPLAY 'DBZSIM MONTH ' WS-MONTH-COUNTER
034400                 ' BALANCE ' WS-TOTAL-BALANCE
034500     END-IF.
034600     PERFORM 310-RECORD-OPEN-BALANCES THRU 310-EXIT.
034700     PERFORM 320-CLAMP-LOAN-MINIMUMS  THRU 320-EXIT.
034800     PERFORM 330-ALLOCATE-PAYMENTS    THRU 330-EXIT.
034900     PERFORM 335-APPLY-PAYMENTS       THRU 335-EXIT.
035000     PERFORM 340-ACCRUE-INTEREST      THRU 340-EXIT.
035100     PERFORM 215-COMPUTE-TOTAL-BALANCE.
035200 300-EXIT.
035300     EXIT.
035400*
035500 310-RECORD-OPEN-BALANCES.
035600     PERFORM 312-RECORD-ONE-OPEN-BALANCE
035700         VARYING WS-LOAN-IX FROM 1 BY 1
035800         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
035900 310-EXIT.
036000     EXIT.
036100*
036200 312-RECORD-ONE-OPEN-BALANCE.
036300     SET WS-HIST-LOAN-IX  TO WS-LOAN-IX.
036400     SET WS-HIST-MONTH-IX TO WS-MONTH-COUNTER.
036500     COMPUTE WS-HIST-OPEN-BAL(WS-HIST-LOAN-IX, WS-HIST-MONTH-IX)
036600         ROUNDED = WS-LOAN-BALANCE(WS-LOAN-IX).
036700*
036800*    Rule L3 - clamp before the budget is ever split, using
036900*    each loan's operating minimum (fixed value or the
037000*    amortized figure from 220, never the raw file field).
037100 320-CLAMP-LOAN-MINIMUMS.
037200     PERFORM 322-CLAMP-ONE-LOAN
037300         VARYING WS-LOAN-IX FROM 1 BY 1
037400         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
037500 320-EXIT.
037600     EXIT.
037700*
037800 322-CLAMP-ONE-LOAN.
037900     MOVE 'C'                            TO DBZC-REQUEST-CODE.
038000     MOVE WS-LOAN-APR(WS-LOAN-IX)         TO DBZC-APR.
038100     MOVE WS-LOAN-OPER-MIN(WS-LOAN-IX)    TO DBZC-MIN-PAYMENT.
038200     MOVE WS-LOAN-BALANCE(WS-LOAN-IX)     TO DBZC-CURRENT-BALANCE.
038300     CALL 'DBZCALC' USING DBZCALC-WORK-AREA.
038400     MOVE DBZC-CLAMPED-MIN TO WS-LOAN-CLAMP-MIN(WS-LOAN-IX).
038500*
038600*    Payment allocator - stage the whole portfolio into
038700*    DBZALOC-WORK-AREA, CALL DBZALOC once for the month, then
038800*    collect the payments it worked out.
038900 330-ALLOCATE-PAYMENTS.
039000     MOVE WS-LOAN-COUNT      TO DBZA-LOAN-COUNT.
039100     MOVE WS-METHOD-CODE     TO DBZA-METHOD-CODE.
039200     MOVE WS-BUDGET-CEILING  TO DBZA-BUDGET-CEILING.
039300     PERFORM 332-STAGE-ONE-LOAN
039400         VARYING WS-LOAN-IX FROM 1 BY 1
039500         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
039600     CALL 'DBZALOC' USING DBZALOC-WORK-AREA.
039700     PERFORM 338-COLLECT-ONE-PAYMENT
039800         VARYING WS-LOAN-IX FROM 1 BY 1
039900         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
040000 330-EXIT.
040100     EXIT.
040200*
040300 332-STAGE-ONE-LOAN.
040400     SET DBZA-IX TO WS-LOAN-IX.
040500     MOVE WS-LOAN-ID(WS-LOAN-IX)        TO DBZA-LOAN-ID(DBZA-IX).
040600     MOVE WS-LOAN-BALANCE(WS-LOAN-IX)   TO DBZA-BALANCE(DBZA-IX).
040700     MOVE WS-LOAN-APR(WS-LOAN-IX)       TO DBZA-APR(DBZA-IX).
040800     MOVE WS-LOAN-CLAMP-MIN(WS-LOAN-IX)
040900                                    TO DBZA-CLAMPED-MIN(DBZA-IX).
041000*
041100 338-COLLECT-ONE-PAYMENT.
041200     SET DBZA-IX TO WS-LOAN-IX.
041300     MOVE DBZA-PAYMENT(DBZA-IX) TO WS-LOAN-MONTH-PAY(WS-LOAN-IX).
041400*
041500 335-APPLY-PAYMENTS.
041600     PERFORM 336-APPLY-ONE-PAYMENT
041700         VARYING WS-LOAN-IX FROM 1 BY 1
041800         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
041900 335-EXIT.
042000     EXIT.
042100*
042200 336-APPLY-ONE-PAYMENT.
042300     SET WS-HIST-LOAN-IX  TO WS-LOAN-IX.
042400     SET WS-HIST-MONTH-IX TO WS-MONTH-COUNTER.
042500     COMPUTE WS-HIST-PAYMENT(WS-HIST-LOAN-IX, WS-HIST-MONTH-IX)
042600         ROUNDED = WS-LOAN-MONTH-PAY(WS-LOAN-IX).
042700     SUBTRACT WS-LOAN-MONTH-PAY(WS-LOAN-IX)
042800         FROM WS-LOAN-BALANCE(WS-LOAN-IX).
042900*
043000*    Rule L4 - interest accrues on the balance left standing
043100*    after this month's payment has already posted.
043200 340-ACCRUE-INTEREST.
043300     PERFORM 342-ACCRUE-ONE-LOAN
043400         VARYING WS-LOAN-IX FROM 1 BY 1
043500         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
043600 340-EXIT.
043700     EXIT.
043800*
043900 342-ACCRUE-ONE-LOAN.
044000     MOVE 'I'                          TO DBZC-REQUEST-CODE.
044100     MOVE WS-LOAN-APR(WS-LOAN-IX)       TO DBZC-APR.
044200     MOVE WS-LOAN-BALANCE(WS-LOAN-IX)   TO DBZC-CURRENT-BALANCE.
044300     CALL 'DBZCALC' USING DBZCALC-WORK-AREA.
044400     MOVE DBZC-INTEREST-AMOUNT      TO WS-LOAN-MONTH-INT(WS-LOAN-IX).
044500     SET WS-HIST-LOAN-IX  TO WS-LOAN-IX.
044600     SET WS-HIST-MONTH-IX TO WS-MONTH-COUNTER.
044700     COMPUTE WS-HIST-INTEREST(WS-HIST-LOAN-IX, WS-HIST-MONTH-IX)
044800         ROUNDED = WS-LOAN-MONTH-INT(WS-LOAN-IX).
044900     ADD WS-LOAN-MONTH-INT(WS-LOAN-IX) TO WS-LOAN-BALANCE(WS-LOAN-IX).
045000*
045100*    Plan report writer - title, then the three sections, each
045200*    separated by three blank lines after the first two.
045300 600-WRITE-REPORT.
045400     PERFORM 610-WRITE-TITLE.
045500     PERFORM 620-WRITE-BALANCES-SECTION THRU 620-EXIT.
045600     PERFORM 625-WRITE-SEPARATOR        THRU 625-EXIT.
045700     PERFORM 630-WRITE-PAYMENTS-SECTION THRU 630-EXIT.
045800     PERFORM 625-WRITE-SEPARATOR        THRU 625-EXIT.
045900     PERFORM 640-WRITE-INTEREST-SECTION THRU 640-EXIT.
046000 600-EXIT.
046100     EXIT.
046200*
046300 610-WRITE-TITLE.
046400     MOVE SPACES TO REPORT-RECORD.
046500     EVALUATE TRUE
046600         WHEN WS-METHOD-SNOWBALL
046700             MOVE 'DebtZero: Debt-Snowball Approach'
046800                                         TO REPORT-RECORD
046900         WHEN WS-METHOD-AVALANCHE
047000             MOVE 'DebtZero: Debt-Avalanche Approach'
047100                                         TO REPORT-RECORD
047200         WHEN WS-METHOD-SPIRAL
047300             MOVE 'DebtZero: Debt-Spiral Approach'
047400                                         TO REPORT-RECORD
047500     END-EVALUATE.
047600     WRITE REPORT-RECORD.
047700*
047800 625-WRITE-SEPARATOR.
047900     MOVE SPACES TO REPORT-RECORD.
048000     WRITE REPORT-RECORD.
048100     WRITE REPORT-RECORD.
048200     WRITE REPORT-RECORD.
048300 625-EXIT.
048400     EXIT.
048500*
048600*    Section 1 - Balances.  One row per month; OPEN-BALANCE
048700*    per loan plus the row's Total Owed.
048800 620-WRITE-BALANCES-SECTION.
048900     PERFORM 621-BUILD-BALANCES-HEADER  THRU 621-EXIT.
049000     PERFORM 622-WRITE-ONE-BALANCE-ROW
049100         VARYING WS-RPT-MONTH-IX FROM 1 BY 1
049200         UNTIL WS-RPT-MONTH-IX > WS-MONTH-COUNTER.
049300 620-EXIT.
049400     EXIT.
049500*
049600 621-BUILD-BALANCES-HEADER.
049700     MOVE SPACES TO WS-RPT-LINE-WORK.
049800     MOVE 'Months' TO WS-RPT-COLUMN(1).
049900     MOVE 1        TO WS-RPT-COL-IX.
050000     MOVE ' [Owed]' TO WS-HEADER-SUFFIX.
050100     PERFORM 648-BUILD-ONE-LOAN-HEADER THRU 648-EXIT
050200         VARYING WS-LOAN-IX FROM 1 BY 1
050300         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
050400     ADD 1 TO WS-RPT-COL-IX.
050500     MOVE 'Total Owed' TO WS-RPT-COLUMN(WS-RPT-COL-IX).
050600     PERFORM 660-EMIT-LINE THRU 660-EXIT.
050700 621-EXIT.
050800     EXIT.
050900*
051000 622-WRITE-ONE-BALANCE-ROW.
051100     MOVE SPACES        TO WS-RPT-LINE-WORK.
051200     MOVE WS-RPT-MONTH-IX TO WS-EDIT-MONTH.
051300     MOVE WS-EDIT-MONTH TO WS-RPT-COLUMN(1).
051400     MOVE 1             TO WS-RPT-COL-IX.
051500     MOVE ZERO          TO WS-RPT-ROW-TOTAL.
051600     PERFORM 624-WRITE-ONE-BALANCE-CELL
051700         VARYING WS-LOAN-IX FROM 1 BY 1
051800         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
051900     ADD 1 TO WS-RPT-COL-IX.
052000     MOVE WS-RPT-ROW-TOTAL TO WS-EDIT-MONEY.
052100     MOVE WS-EDIT-MONEY    TO WS-RPT-COLUMN(WS-RPT-COL-IX).
052200     PERFORM 660-EMIT-LINE THRU 660-EXIT.
052300*
052400 624-WRITE-ONE-BALANCE-CELL.
052500     ADD 1 TO WS-RPT-COL-IX.
052600     SET WS-HIST-LOAN-IX  TO WS-LOAN-IX.
052700     SET WS-HIST-MONTH-IX TO WS-RPT-MONTH-IX.
052800     MOVE WS-HIST-OPEN-BAL(WS-HIST-LOAN-IX, WS-HIST-MONTH-IX)
052900                                         TO WS-EDIT-MONEY.
053000     MOVE WS-EDIT-MONEY TO WS-RPT-COLUMN(WS-RPT-COL-IX).
053100     ADD WS-HIST-OPEN-BAL(WS-HIST-LOAN-IX, WS-HIST-MONTH-IX)
053200                                         TO WS-RPT-ROW-TOTAL.
053300*
053400*    Section 2 - Payments.  One row per month; each loan's
053500*    payment plus the RUNNING total of every payment so far.
053600 630-WRITE-PAYMENTS-SECTION.
053700     MOVE ZERO TO WS-RPT-RUNNING-PAID.
053800     PERFORM 631-BUILD-PAYMENTS-HEADER  THRU 631-EXIT.
053900     PERFORM 632-WRITE-ONE-PAYMENT-ROW
054000         VARYING WS-RPT-MONTH-IX FROM 1 BY 1
054100         UNTIL WS-RPT-MONTH-IX > WS-MONTH-COUNTER.
054200 630-EXIT.
054300     EXIT.
054400*
054500 631-BUILD-PAYMENTS-HEADER.
054600     MOVE SPACES TO WS-RPT-LINE-WORK.
054700     MOVE 'Months' TO WS-RPT-COLUMN(1).
054800     MOVE 1        TO WS-RPT-COL-IX.
054900     MOVE ' [Paid]' TO WS-HEADER-SUFFIX.
055000     PERFORM 648-BUILD-ONE-LOAN-HEADER THRU 648-EXIT
055100         VARYING WS-LOAN-IX FROM 1 BY 1
055200         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
055300     ADD 1 TO WS-RPT-COL-IX.
055400     MOVE 'Total Paid' TO WS-RPT-COLUMN(WS-RPT-COL-IX).
055500     PERFORM 660-EMIT-LINE THRU 660-EXIT.
055600 631-EXIT.
055700     EXIT.
055800*
055900 632-WRITE-ONE-PAYMENT-ROW.
056000     MOVE SPACES          TO WS-RPT-LINE-WORK.
056100     MOVE WS-RPT-MONTH-IX TO WS-EDIT-MONTH.
056200     MOVE WS-EDIT-MONTH   TO WS-RPT-COLUMN(1).
056300     MOVE 1               TO WS-RPT-COL-IX.
056400     PERFORM 633-WRITE-ONE-PAYMENT-CELL
056500         VARYING WS-LOAN-IX FROM 1 BY 1
056600         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
056700     ADD 1 TO WS-RPT-COL-IX.
056800     MOVE WS-RPT-RUNNING-PAID TO WS-EDIT-MONEY.
056900     MOVE WS-EDIT-MONEY       TO WS-RPT-COLUMN(WS-RPT-COL-IX).
057000     PERFORM 660-EMIT-LINE THRU 660-EXIT.
057100*
057200 633-WRITE-ONE-PAYMENT-CELL.
057300     ADD 1 TO WS-RPT-COL-IX.
057400     SET WS-HIST-LOAN-IX  TO WS-LOAN-IX.
057500     SET WS-HIST-MONTH-IX TO WS-RPT-MONTH-IX.
057600     MOVE WS-HIST-PAYMENT(WS-HIST-LOAN-IX, WS-HIST-MONTH-IX)
057700                                         TO WS-EDIT-MONEY.
057800     MOVE WS-EDIT-MONEY TO WS-RPT-COLUMN(WS-RPT-COL-IX).
057900     ADD WS-HIST-PAYMENT(WS-HIST-LOAN-IX, WS-HIST-MONTH-IX)
058000                                         TO WS-RPT-RUNNING-PAID.
058100*
058200*    Section 3 - Interest.  One row per month; the month's
058300*    total interest and the running cumulative interest.
058400 640-WRITE-INTEREST-SECTION.
058500     MOVE ZERO TO WS-RPT-RUNNING-INTEREST.
058600     PERFORM 641-BUILD-INTEREST-HEADER.
058700     PERFORM 642-WRITE-ONE-INTEREST-ROW
058800         VARYING WS-RPT-MONTH-IX FROM 1 BY 1
058900         UNTIL WS-RPT-MONTH-IX > WS-MONTH-COUNTER.
059000 640-EXIT.
059100     EXIT.
059200*
059300 641-BUILD-INTEREST-HEADER.
059400     MOVE SPACES TO WS-RPT-LINE-WORK.
059500     MOVE 'Months'          TO WS-RPT-COLUMN(1).
059600     MOVE 'Interest Earned' TO WS-RPT-COLUMN(2).
059700     MOVE 'Total Interest'  TO WS-RPT-COLUMN(3).
059800     MOVE 3 TO WS-RPT-COL-IX.
059900     PERFORM 660-EMIT-LINE THRU 660-EXIT.
060000*
060100 642-WRITE-ONE-INTEREST-ROW.
060200     MOVE SPACES          TO WS-RPT-LINE-WORK.
060300     MOVE WS-RPT-MONTH-IX TO WS-EDIT-MONTH.
060400     MOVE WS-EDIT-MONTH   TO WS-RPT-COLUMN(1).
060500     MOVE ZERO TO WS-RPT-MONTH-INTEREST-SUM.
060600     PERFORM 643-SUM-ONE-LOAN-INTEREST
060700         VARYING WS-LOAN-IX FROM 1 BY 1
060800         UNTIL WS-LOAN-IX > WS-LOAN-COUNT.
060900     MOVE WS-RPT-MONTH-INTEREST-SUM TO WS-EDIT-MONEY.
061000     MOVE WS-EDIT-MONEY TO WS-RPT-COLUMN(2).
061100     ADD WS-RPT-MONTH-INTEREST-SUM TO WS-RPT-RUNNING-INTEREST.
061200     MOVE WS-RPT-RUNNING-INTEREST TO WS-EDIT-MONEY.
061300     MOVE WS-EDIT-MONEY TO WS-RPT-COLUMN(3).
061400     MOVE 3 TO WS-RPT-COL-IX.
061500     PERFORM 660-EMIT-LINE THRU 660-EXIT.
061600*
061700 643-SUM-ONE-LOAN-INTEREST.
061800     SET WS-HIST-LOAN-IX  TO WS-LOAN-IX.
061900     SET WS-HIST-MONTH-IX TO WS-RPT-MONTH-IX.
062000     ADD WS-HIST-INTEREST(WS-HIST-LOAN-IX, WS-HIST-MONTH-IX)
062100                                 TO WS-RPT-MONTH-INTEREST-SUM.
062200*
062300*    Shared column builder for the two per-loan headers -
062400*    strips trailing spaces off the loan name so "<name>
062500*    [Owed]"/"<name> [Paid]" doesn't carry 20 columns of
062600*    padding in the middle of it.
062700 648-BUILD-ONE-LOAN-HEADER.
062800     ADD 1 TO WS-RPT-COL-IX.
062900     MOVE 20 TO WS-NAME-LEN.
063000     PERFORM 649-SHRINK-NAME-LEN
063100         UNTIL WS-NAME-LEN = 0
063200            OR WS-LOAN-NAME(WS-LOAN-IX)(WS-NAME-LEN:1) NOT = SPACE.
063300     IF WS-NAME-LEN = ZERO
063400         MOVE 1 TO WS-NAME-LEN
063500     END-IF.
063600     MOVE SPACES TO WS-HEADER-TEXT.
063700     STRING WS-LOAN-NAME(WS-LOAN-IX)(1:WS-NAME-LEN)
063800                                         DELIMITED BY SIZE
063900            WS-HEADER-SUFFIX             DELIMITED BY SIZE
064000         INTO WS-HEADER-TEXT.
064100     MOVE WS-HEADER-TEXT TO WS-RPT-COLUMN(WS-RPT-COL-IX).
064200 648-EXIT.
064300     EXIT.
064400*
064500 649-SHRINK-NAME-LEN.
064600     SUBTRACT 1 FROM WS-NAME-LEN.
064700*
064800 660-EMIT-LINE.
064900     MOVE WS-RPT-LINE-BUFFER(1:132) TO REPORT-RECORD.
065000     WRITE REPORT-RECORD.
065100 660-EXIT.
065200     EXIT.
065300*
065400 900-OPEN-FILES.
065500     OPEN INPUT  CONTROL-FILE
065600                 LOAN-FILE
065700          OUTPUT REPORT-FILE.
065800     IF WS-CONTROL-STATUS NOT = '00'
065900         DISPLAY 'DBZSIM - ERROR OPENING CONTROL FILE. RC: '
066000                 WS-CONTROL-STATUS
066100         MOVE 16 TO RETURN-CODE
066200     END-IF.
066300     IF WS-LOAN-STATUS NOT = '00'
066400         DISPLAY 'DBZSIM - ERROR OPENING LOAN FILE. RC: '
066500                 WS-LOAN-STATUS
066600         MOVE 16 TO RETURN-CODE
066700     END-IF.
066800     IF WS-REPORT-STATUS NOT = '00'
066900         DISPLAY 'DBZSIM - ERROR OPENING REPORT FILE. RC: '
067000                 WS-REPORT-STATUS
067100         MOVE 16 TO RETURN-CODE
067200     END-IF.
067300*
067400 905-CLOSE-FILES.
067500     CLOSE CONTROL-FILE LOAN-FILE REPORT-FILE.
067600*
067700* END OF PROGRAM DBZSIM
