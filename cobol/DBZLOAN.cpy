000100*   ---------------------------------------------------
000200*   DEBTZERO BATCH SYSTEM
000300*   Describes file <userid>.DEBTZERO.LOANS
000400*
000500*   One occurrence per loan in the customer's portfolio.
000600*   Records are kept in the order the counselor entered
000700*   them; that order drives both the report column order
000800*   and the "input order" tie-break used by the strategy
000900*   sort in DBZALOC.
001000*   ---------------------------------------------------
001100 01  LOAN-RECORD.
001200     05  LOAN-ID                 PIC X(04).
001300     05  LOAN-NAME               PIC X(20).
001400     05  LOAN-PRINCIPAL-AMOUNT   PIC S9(9)V99.
001500     05  LOAN-APR                PIC 9(3)V999.
001600     05  LOAN-MIN-PAYMENT        PIC S9(7)V99.
001700     05  LOAN-MIN-PAYMENT-FLAG   PIC X(01).
001800         88  LOAN-MIN-IS-FIXED      VALUE 'Y'.
001900         88  LOAN-MIN-IS-AMORTIZED  VALUE 'N'.
002000     05  LOAN-MONTHS-TO-PAY      PIC 9(4).
002100     05  FILLER                  PIC X(05).
